000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLOCAF.
000120 AUTHOR. M TORRES.
000130 INSTALLATION. CAF SISTEMAS - NOMINAS.
000140 DATE-WRITTEN. 04/17/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AREA SISTEMAS.
000170******************************************************************
000180*                                                                *
000190*    PGMLOCAF  -  LOTE NOCTURNO DE PERSONAS (DRIVER DE 2 PASOS)  *
000200*                                                                *
000210*    SUSTITUYE A LA SECUENCIA DE DOS STEPS DE JCL CUANDO EL LOTE *
000220*    SE CORRE EN FORMA MANUAL/AD-HOC (VER PEDIDO CAF-0098):      *
000230*    - PASO 1: PGMCACAF (CARGA Y VERSIONADO DE LA PLANILLA)      *
000240*    - PASO 2: PGMRECAF (RECONCILIACION CONTRA EL MAESTRO)       *
000250*    SI EL PASO 1 ABENDA (RETURN-CODE = 9999) NO SE EJECUTA EL   *
000260*    PASO 2, IGUAL QUE LO HARIA EL COND CODE DE UN STEP DE JCL   *
000270*                                                                *
000280******************************************************************
000290*---------------------------------------------------------------*
000300* REGISTRO DE CAMBIOS                                           *
000310*---------------------------------------------------------------*
000320* 04/17/1989  MT   CREACION INICIAL DEL DRIVER DE LOS DOS PASOS  *
000330* 09/30/1989  MT   SE PROPAGA EL ABEND DEL PASO 1 SIN EJECUTAR   *
000340*                  EL PASO 2 (REQ CAF-0098)                     *
000350* 02/19/1999  JR   REVISION Y2K - SIN CAMPOS DE FECHA EN ESTE    *
000360*                  PROGRAMA, SIN IMPACTO, SE DEJA CONSTANCIA     *
000370*                  POR NORMA CAF                                *
000380*---------------------------------------------------------------*
000390*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470
000480 DATA DIVISION.
000490 FILE SECTION.
000500
000510 WORKING-STORAGE SECTION.
000520*=======================*
000530 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000540
000550*----------- NOMBRES DE LOS PROGRAMAS DE CADA PASO (LLAMADA ------
000560*    DINAMICA, AL ESTILO DE LA RUTINA COMUN PGMRUCAF)
000570 01  WS-TB-PASOS-AREA.
000580     03  WS-TB-PASOS OCCURS 2 TIMES.
000590         05  WS-TB-PASO-PGM     PIC X(08).
000600         05  WS-TB-PASO-DESC    PIC X(30).
000610         05  FILLER             PIC X(01).
000620*    VISTA PLANA DE LA TABLA DE PASOS PARA VOLCARLA ENTERA EN
000630*    UN DISPLAY DE DIAGNOSTICO SI HACE FALTA DEPURAR EL ARRANQUE
000640 01  WS-TB-PASOS-PLANA REDEFINES WS-TB-PASOS-AREA
000650                              PIC X(78).
000660
000670*    CONTADORES DE CONTROL DEL LAZO DE PASOS, AGRUPADOS PARA
000680*    PODER VOLCARLOS JUNTOS EN UN DISPLAY DE DIAGNOSTICO
000690 01  WS-PASO-CTRS-AREA.
000700     03  WS-PASO-CANT         PIC 9(01) COMP   VALUE 2.
000710     03  WS-PASO-IX           PIC 9(01) COMP   VALUE ZEROS.
000720*    VISTA PLANA DE LOS CONTADORES DE PASO (SOLO DIAGNOSTICO)
000730 01  WS-PASO-CTRS-X REDEFINES WS-PASO-CTRS-AREA.
000740     03  WS-PASO-CANT-X       PIC 9(01).
000750     03  WS-PASO-IX-X         PIC 9(01).
000760
000770 77  WS-RC-PASO               PIC S9(04) COMP  VALUE ZEROS.
000780 77  WS-RC-PASO-X REDEFINES WS-RC-PASO
000790                              PIC S9(04).
000800
000810 77  WS-STATUS-ABEND          PIC X            VALUE 'N'.
000820     88  WS-LOTE-ABENDADO                      VALUE 'Y'.
000830     88  WS-LOTE-OK                             VALUE 'N'.
000840
000850 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000860
000870*-----------------------------------------------------------------
000880 LINKAGE SECTION.
000890*================*
000900
000910*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000920 PROCEDURE DIVISION.
000930
000940 MAIN-PROGRAM-I.
000950
000960     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
000970     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
000980         VARYING WS-PASO-IX FROM 1 BY 1
000990         UNTIL WS-PASO-IX > WS-PASO-CANT OR WS-LOTE-ABENDADO
001000     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
001010
001020 MAIN-PROGRAM-F. GOBACK.
001030
001040
001050*-----------------------------------------------------------------
001060 1000-INICIO-I.
001070
001080     MOVE ZEROS TO RETURN-CODE
001090     SET  WS-LOTE-OK TO TRUE
001100
001110     MOVE 'PGMCACAF' TO WS-TB-PASO-PGM  (1)
001120     MOVE 'CARGA Y VERSIONADO DE PERSONAS'
001130                      TO WS-TB-PASO-DESC (1)
001140     MOVE 'PGMRECAF' TO WS-TB-PASO-PGM  (2)
001150     MOVE 'RECONCILIACION DE PERSONAS'
001160                      TO WS-TB-PASO-DESC (2)
001170
001180     DISPLAY '====================================='
001190     DISPLAY 'PGMLOCAF - INICIO LOTE NOCTURNO DE PERSONAS'.
001200
001210 1000-INICIO-F. EXIT.
001220
001230
001240*-----------------------------------------------------------------
001250*    EJECUTA UN PASO DEL LOTE (CALL DINAMICO) Y SI DEVUELVE
001260*    RETURN-CODE = 9999 (ABEND) CORTA LA CADENA DE PASOS
001270*-----------------------------------------------------------------
001280 2000-PROCESO-I.
001290
001300     DISPLAY '-------------------------------------'
001310     DISPLAY 'PASO ' WS-PASO-IX ' - '
001320             WS-TB-PASO-DESC (WS-PASO-IX)
001330
001340     CALL WS-TB-PASO-PGM (WS-PASO-IX)
001350
001360     MOVE RETURN-CODE TO WS-RC-PASO
001370     IF WS-RC-PASO NOT = ZEROS
001380        DISPLAY '* PASO ' WS-PASO-IX ' TERMINO CON RC = '
001390                WS-RC-PASO-X
001400        SET WS-LOTE-ABENDADO TO TRUE
001410     END-IF.
001420
001430 2000-PROCESO-F. EXIT.
001440
001450
001460*-----------------------------------------------------------------
001470 9999-FINAL-I.
001480
001490     IF WS-LOTE-ABENDADO
001500        MOVE 9999 TO RETURN-CODE
001510        DISPLAY 'PGMLOCAF - LOTE ABENDADO EN EL PASO ' WS-PASO-IX
001520     ELSE
001530        DISPLAY 'PGMLOCAF - LOTE FINALIZADO OK'
001540     END-IF
001550     DISPLAY '====================================='.
001560
001570 9999-FINAL-F. EXIT.
