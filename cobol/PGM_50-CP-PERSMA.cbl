000100******************************************************************
000110*    PERSMA   -   LAYOUT MAESTRO DE PERSONAS (type-2)           *
000120*    LARGO REGISTRO = 167 BYTES                                 *
000130*    UN REGISTRO POR (EMAIL, VERSION); PM-VIGENTE = 'S' MARCA   *
000140*    LA VERSION ACTUAL DE CADA EMAIL                            *
000150******************************************************************
000160*    POSICION RELATIVA (01:09) ID SECUENCIAL (CLAVE RELATIVA)   *
000170*    POSICION RELATIVA (10:30) NOMBRE                           *
000180*    POSICION RELATIVA (40:30) APELLIDO                         *
000190*    POSICION RELATIVA (70:60) CORREO ELECTRONICO (CLAVE NAT.)  *
000200*    POSICION RELATIVA (130:3) EDAD                             *
000210*    POSICION RELATIVA (133:1) INDICADOR EDAD INFORMADA         *
000220*    POSICION RELATIVA (134:4) NUMERO DE VERSION                *
000230*    POSICION RELATIVA (138:1) VIGENTE S/N                      *
000240*    POSICION RELATIVA (139:26) FECHA-HORA DE GRABACION         *
000250*    POSICION RELATIVA (165:3) RELLENO                          *
000260******************************************************************
000270 01  WS-REG-PERSMA.
000280     03  PM-ID               PIC 9(09)    VALUE ZEROS.
000290     03  PM-NOMBRE           PIC X(30)    VALUE SPACES.
000300     03  PM-APELLIDO         PIC X(30)    VALUE SPACES.
000310     03  PM-EMAIL            PIC X(60)    VALUE SPACES.
000320     03  PM-EDAD             PIC 9(03)    VALUE ZEROS.
000330*    VISTA ALTERNATIVA DE LA EDAD PARA COMPARAR CONTRA LA
000340*    PLANILLA DE CARGA SIN CONVERTIR TIPOS
000350     03  PM-EDAD-X REDEFINES PM-EDAD
000360                             PIC X(03).
000370     03  PM-EDAD-IND         PIC X(01)    VALUE 'N'.
000380         88  PM-EDAD-INFORMADA           VALUE 'Y'.
000390         88  PM-EDAD-NO-INFORMADA        VALUE 'N'.
000400     03  PM-VERSION          PIC 9(04)    VALUE ZEROS.
000410     03  PM-VIGENTE          PIC X(01)    VALUE 'N'.
000420         88  PM-ES-VIGENTE               VALUE 'S'.
000430         88  PM-NO-VIGENTE               VALUE 'N'.
000440     03  PM-FECHA-GRAB       PIC X(26)    VALUE SPACES.
000450     03  FILLER              PIC X(03)    VALUE SPACES.
