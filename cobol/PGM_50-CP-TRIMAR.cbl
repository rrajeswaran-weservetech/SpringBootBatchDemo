000100******************************************************************
000110*    TRIMAR   -   AREA DE COMUNICACION DE LA RUTINA PGMTRCAF    *
000120*    LARGO REGISTRO = 62 BYTES                                  *
000130******************************************************************
000140 01  LK-TRIM-AREA.
000150     03  LK-TR-TEXTO         PIC X(60).
000160     03  LK-TR-LARGO         PIC 9(02) COMP.
000170     03  LK-TR-MINUSC        PIC X(01).
000180         88  LK-TR-A-MINUSCULA           VALUE 'S'.
000190         88  LK-TR-SIN-CAMBIO            VALUE 'N'.
