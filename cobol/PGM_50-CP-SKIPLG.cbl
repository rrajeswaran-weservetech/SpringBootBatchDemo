000100******************************************************************
000110*    SKIPLG   -   LAYOUT REPORTE DE DESCARTES/ERRORES           *
000120*    LARGO REGISTRO = 212 BYTES                                 *
000130*    UNA LINEA POR REGISTRO DESCARTADO EN LA CARGA (PASO 1)     *
000140******************************************************************
000150*    POSICION RELATIVA (001:07) ETAPA  READ/PROCESS/WRITE       *
000160*    POSICION RELATIVA (008:30) NOMBRE (VACIO EN ETAPA READ)    *
000170*    POSICION RELATIVA (038:30) APELLIDO (VACIO EN ETAPA READ)  *
000180*    POSICION RELATIVA (068:60) CORREO (VACIO EN ETAPA READ)    *
000190*    POSICION RELATIVA (128:03) EDAD (VACIO EN ETAPA READ)      *
000200*    POSICION RELATIVA (131:80) MOTIVO DEL DESCARTE             *
000210*    POSICION RELATIVA (211:02) RELLENO                         *
000220******************************************************************
000230 01  WS-REG-SKIPLG.
000240     03  SK-ETAPA            PIC X(07)    VALUE SPACES.
000250         88  SK-ETAPA-READ               VALUE 'READ'.
000260         88  SK-ETAPA-PROCESS            VALUE 'PROCESS'.
000270         88  SK-ETAPA-WRITE              VALUE 'WRITE'.
000280     03  SK-NOMBRE           PIC X(30)    VALUE SPACES.
000290     03  SK-APELLIDO         PIC X(30)    VALUE SPACES.
000300     03  SK-EMAIL            PIC X(60)    VALUE SPACES.
000310     03  SK-EDAD             PIC 9(03)    VALUE ZEROS.
000320     03  SK-EDAD-X REDEFINES SK-EDAD
000330                             PIC X(03).
000340     03  SK-MOTIVO           PIC X(80)    VALUE SPACES.
000350*    RELLENO PARA DEJAR EL REGISTRO EN UN MULTIPLO PAREJO
000360     03  FILLER              PIC X(02)    VALUE SPACES.
