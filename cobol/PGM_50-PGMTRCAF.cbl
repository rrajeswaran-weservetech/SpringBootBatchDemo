000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMTRCAF.
000120 AUTHOR. M TORRES.
000130 INSTALLATION. CAF SISTEMAS - NOMINAS.
000140 DATE-WRITTEN. 04/14/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AREA SISTEMAS.
000170******************************************************************
000180*    PGMTRCAF - RUTINA GENERICA DE RECORTE DE BLANCOS            *
000190*                                                                *
000200*    RECIBE UNA CADENA Y SU LARGO UTIL, ELIMINA LOS BLANCOS A    *
000210*    IZQUIERDA Y DERECHA Y LA DEJA JUSTIFICADA A IZQUIERDA EN    *
000220*    LA MISMA AREA. OPCIONALMENTE LA PASA A MINUSCULAS.          *
000230*                                                                *
000240*    USADA POR LA CARGA DE PERSONAS (PGMCACAF) PARA NORMALIZAR   *
000250*    NOMBRE, APELLIDO Y CORREO ANTES DE COMPARAR O GRABAR.       *
000260******************************************************************
000270*---------------------------------------------------------------*
000280* REGISTRO DE CAMBIOS                                           *
000290*---------------------------------------------------------------*
000300* 04/14/1989  MT   CREACION INICIAL - RUTINA DE RECORTE          *
000310* 11/02/1990  MT   SE AGREGA PASAJE A MINUSCULAS (REQ. CAF-0231) *
000320* 02/19/1999  JR   REVISION Y2K - SIN CAMPOS DE FECHA, SIN       *
000330*                  IMPACTO, SE DEJA CONSTANCIA POR NORMA CAF     *
000340* 08/03/2003  PD   SE ACOTA EL RECORTE A LK-TR-LARGO PARA EVITAR *
000350*                  TOCAR BYTES FUERA DEL CAMPO DEL LLAMADOR      *
000360*---------------------------------------------------------------*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440
000450 DATA DIVISION.
000460 FILE SECTION.
000470
000480 WORKING-STORAGE SECTION.
000490*=======================*
000500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000510
000520*----------- INDICES Y CONTADORES DE BARRIDO --------------------
000530 77  WS-IZQ              PIC 9(02) COMP     VALUE ZEROS.
000540 77  WS-DER              PIC 9(02) COMP     VALUE ZEROS.
000550 77  WS-LARGO-UTIL       PIC 9(02) COMP     VALUE ZEROS.
000560
000570*----------- AREA DE TRABAJO PARA EL RECORTE --------------------
000580 01  WS-TEXTO-RECORTADO  PIC X(60)          VALUE SPACES.
000590*    VISTA POR POSICION DEL TEXTO RECORTADO, USADA POR EL
000600*    BARRIDO IZQ/DER SIN FUNCION INTRINSECA DE SUBCADENA
000610 01  WS-TEXTO-RECORTADO-G REDEFINES WS-TEXTO-RECORTADO.
000620     03  WS-TRG-POSIC        PIC X(01) OCCURS 60 TIMES.
000630
000640*----------- TABLA DE CONVERSION A MINUSCULAS --------------------
000650 01  WS-TAB-MAYUS    PIC X(26) VALUE
000660     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000670*    VISTA DE LA TABLA DE MAYUSCULAS COMO GRUPO DE 26 POSICIONES
000680 01  WS-TAB-MAYUS-G REDEFINES WS-TAB-MAYUS.
000690     03  FILLER          PIC X(01) OCCURS 26 TIMES.
000700 01  WS-TAB-MINUS    PIC X(26) VALUE
000710     'abcdefghijklmnopqrstuvwxyz'.
000720*    VISTA DE LA TABLA DE MINUSCULAS COMO GRUPO DE 26
000730*    POSICIONES (SIMETRICA A WS-TAB-MAYUS-G)
000740 01  WS-TAB-MINUS-G REDEFINES WS-TAB-MINUS.
000750     03  FILLER          PIC X(01) OCCURS 26 TIMES.
000760
000770 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000780
000790*-----------------------------------------------------------------
000800 LINKAGE SECTION.
000810*================*
000820     COPY PGM_50-CP-TRIMAR.
000830
000840*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000850 PROCEDURE DIVISION USING LK-TRIM-AREA.
000860
000870 MAIN-PROGRAM-I.
000880
000890     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
000900     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
000910     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
000920
000930 MAIN-PROGRAM-F. GOBACK.
000940
000950
000960*-----------------------------------------------------------------
000970 1000-INICIO-I.
000980
000990     MOVE ZEROS          TO RETURN-CODE
001000     MOVE LK-TR-LARGO    TO WS-LARGO-UTIL
001010     MOVE SPACES         TO WS-TEXTO-RECORTADO
001020     MOVE 1               TO WS-IZQ
001030     MOVE WS-LARGO-UTIL   TO WS-DER.
001040
001050 1000-INICIO-F. EXIT.
001060
001070
001080*-----------------------------------------------------------------
001090*    2000-PROCESO-I UBICA EL PRIMER Y ULTIMO CARACTER NO BLANCO
001100*    DENTRO DE LK-TR-TEXTO(1:LK-TR-LARGO) Y ARMA LA CADENA
001110*    RECORTADA, JUSTIFICADA A IZQUIERDA
001120*-----------------------------------------------------------------
001130 2000-PROCESO-I.
001140
001150     IF WS-LARGO-UTIL = ZEROS
001160        GO TO 2000-PROCESO-F
001170     END-IF
001180
001190     PERFORM 2100-BUSCAR-IZQ-I THRU 2100-BUSCAR-IZQ-F
001200         UNTIL WS-IZQ > WS-LARGO-UTIL
001210            OR LK-TR-TEXTO (WS-IZQ:1) NOT = SPACE
001220
001230     IF WS-IZQ > WS-LARGO-UTIL
001240*       CADENA TODA EN BLANCO - NO HAY NADA QUE RECORTAR
001250        MOVE SPACES TO LK-TR-TEXTO (1:WS-LARGO-UTIL)
001260        GO TO 2000-PROCESO-F
001270     END-IF
001280
001290     PERFORM 2200-BUSCAR-DER-I THRU 2200-BUSCAR-DER-F
001300         UNTIL WS-DER < WS-IZQ
001310            OR LK-TR-TEXTO (WS-DER:1) NOT = SPACE
001320
001330     MOVE SPACES TO WS-TEXTO-RECORTADO
001340     MOVE LK-TR-TEXTO (WS-IZQ:WS-DER - WS-IZQ + 1)
001350                 TO WS-TEXTO-RECORTADO
001360     MOVE SPACES TO LK-TR-TEXTO (1:WS-LARGO-UTIL)
001370     MOVE WS-TEXTO-RECORTADO (1:WS-DER - WS-IZQ + 1)
001380                 TO LK-TR-TEXTO (1:WS-DER - WS-IZQ + 1)
001390
001400     IF LK-TR-A-MINUSCULA
001410        INSPECT LK-TR-TEXTO (1:WS-LARGO-UTIL)
001420           CONVERTING WS-TAB-MAYUS TO WS-TAB-MINUS
001430     END-IF.
001440
001450 2000-PROCESO-F. EXIT.
001460
001470
001480*-----------------------------------------------------------------
001490 2100-BUSCAR-IZQ-I.
001500
001510     IF LK-TR-TEXTO (WS-IZQ:1) = SPACE
001520        ADD 1 TO WS-IZQ
001530     END-IF.
001540
001550 2100-BUSCAR-IZQ-F. EXIT.
001560
001570
001580*-----------------------------------------------------------------
001590 2200-BUSCAR-DER-I.
001600
001610     IF LK-TR-TEXTO (WS-DER:1) = SPACE
001620        SUBTRACT 1 FROM WS-DER
001630     END-IF.
001640
001650 2200-BUSCAR-DER-F. EXIT.
001660
001670
001680*-----------------------------------------------------------------
001690 9999-FINAL-I.
001700
001710     CONTINUE.
001720
001730 9999-FINAL-F. EXIT.
