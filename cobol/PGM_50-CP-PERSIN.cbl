000100******************************************************************
000110*    PERSIN   -   LAYOUT CARGA DE PERSONAS (planilla CSV)       *
000120*    LARGO REGISTRO = 130 BYTES                                 *
000130******************************************************************
000140*    POSICION RELATIVA (01:30) NOMBRE                           *
000150*    POSICION RELATIVA (31:30) APELLIDO                         *
000160*    POSICION RELATIVA (61:60) CORREO ELECTRONICO (CLAVE)       *
000170*    POSICION RELATIVA (121:3) EDAD (PUEDE VENIR EN BLANCO)     *
000180*    POSICION RELATIVA (124:1) INDICADOR EDAD INFORMADA         *
000190*    POSICION RELATIVA (125:6) RELLENO                          *
000200******************************************************************
000210 01  WS-REG-PERSIN.
000220     03  PI-NOMBRE           PIC X(30)    VALUE SPACES.
000230     03  PI-APELLIDO         PIC X(30)    VALUE SPACES.
000240     03  PI-EMAIL            PIC X(60)    VALUE SPACES.
000250     03  PI-EDAD             PIC 9(03)    VALUE ZEROS.
000260*    VISTA ALTERNATIVA DE LA EDAD PARA DETECTAR BLANCOS
000270*    DEL ARCHIVO CSV ANTES DE CONVERTIRLA A NUMERICO
000280     03  PI-EDAD-X REDEFINES PI-EDAD
000290                             PIC X(03).
000300     03  PI-EDAD-IND         PIC X(01)    VALUE 'N'.
000310         88  PI-EDAD-INFORMADA           VALUE 'Y'.
000320         88  PI-EDAD-NO-INFORMADA        VALUE 'N'.
000330     03  FILLER              PIC X(06)    VALUE SPACES.
