000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMCACAF.
000120 AUTHOR. M TORRES.
000130 INSTALLATION. CAF SISTEMAS - NOMINAS.
000140 DATE-WRITTEN. 04/14/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AREA SISTEMAS.
000170******************************************************************
000180*                                                                *
000190*    PGMCACAF  -  CARGA Y VERSIONADO DE PERSONAS                 *
000200*                                                                *
000210*    PASO 1 DEL PROCESO NOCTURNO DE PERSONAS (VER PGMLOCAF):     *
000220*    - LEE LA PLANILLA DE PERSONAS (CSV), SALTEANDO EL           *
000230*      ENCABEZADO                                                *
000240*    - DEPURA Y VALIDA CADA LINEA (NOMBRE/APELLIDO RECORTADOS,   *
000250*      CORREO RECORTADO Y EN MINUSCULAS, DEBE TENER '@')         *
000260*    - BUSCA LA VERSION VIGENTE DEL MAESTRO DE PERSONAS POR      *
000270*      CORREO Y DECIDE ALTA / SIN CAMBIO / NUEVA VERSION         *
000280*    - TOLERA HASTA 100 DESCARTES; AL SUPERARLOS ABORTA EL PASO  *
000290*                                                                *
000300******************************************************************
000310*---------------------------------------------------------------*
000320* REGISTRO DE CAMBIOS                                           *
000330*---------------------------------------------------------------*
000340* 04/14/1989  MT   CREACION INICIAL DEL PASO DE CARGA            *
000350* 09/30/1989  MT   SE AGREGA TOPE DE 100 DESCARTES (REQ CAF-0098)*
000360* 05/22/1991  RG   SE AGREGA REPORTE SKIPLOG CON ETAPA Y MOTIVO  *
000370* 02/19/1999  JR   REVISION Y2K - WS-FECHA-GRAB USA SIGLO        *
000380*                  COMPLETO (AAAA) DESDE ESTA VERSION            *
000390* 08/03/2003  PD   EL RECORTE DE NOMBRE/APELLIDO/CORREO PASA A   *
000400*                  LA RUTINA COMPARTIDA PGMTRCAF                 *
000410* 11/17/2011  LF   SE AMPLIA LA TABLA INTERNA A 5000 PERSONAS    *
000420*                  (REQ CAF-1187, CRECIMIENTO DE LA NOMINA)      *
000430*---------------------------------------------------------------*
000440*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT PERSIN   ASSIGN TO DDPERSIN
000530     ORGANIZATION IS LINE SEQUENTIAL
000540     FILE STATUS IS FS-PERSIN.
000550
000560     SELECT PERSMAE  ASSIGN TO DDPERSMA
000570     ORGANIZATION IS RELATIVE
000580     ACCESS MODE IS DYNAMIC
000590     RELATIVE KEY IS WS-PERSMAE-RRN
000600     FILE STATUS IS FS-PERSMAE.
000610
000620     SELECT SKIPLOG  ASSIGN TO DDSKIPLG
000630     ORGANIZATION IS LINE SEQUENTIAL
000640     FILE STATUS IS FS-SKIPLOG.
000650
000660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 FD  PERSIN
000710     RECORDING MODE IS F.
000720 01  REG-PERSIN              PIC X(130).
000730
000740 FD  PERSMAE
000750     RECORDING MODE IS F.
000760 01  REG-PERSMAE              PIC X(167).
000770
000780 FD  SKIPLOG
000790     RECORDING MODE IS F.
000800 01  REG-SKIPLOG              PIC X(212).
000810
000820 WORKING-STORAGE SECTION.
000830*=======================*
000840 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000850
000860*----------- CONSTANTES ------------------------------------------
000870 01  CT-CONSTANTES.
000880     03  CT-SKIP-MAXIMO       PIC 9(03) COMP    VALUE 100.
000890     03  CT-TB-MAXIMO         PIC 9(05) COMP    VALUE 5000.
000900     03  CT-PGM-TRIM          PIC X(08)         VALUE 'PGMTRCAF'.
000910     03  FILLER               PIC X(05)         VALUE SPACES.
000920
000930*----------- ARCHIVOS --------------------------------------------
000940 77  FS-PERSIN                PIC XX           VALUE SPACES.
000950 77  FS-PERSMAE               PIC XX           VALUE SPACES.
000960 77  FS-SKIPLOG               PIC XX           VALUE SPACES.
000970
000980 77  WS-STATUS-FIN            PIC X            VALUE 'N'.
000990     88  WS-FIN-LECTURA                        VALUE 'Y'.
001000     88  WS-NO-FIN-LECTURA                     VALUE 'N'.
001010
001020 77  WS-STATUS-ABEND          PIC X            VALUE 'N'.
001030     88  WS-PASO-ABENDADO                      VALUE 'Y'.
001040     88  WS-PASO-OK                            VALUE 'N'.
001050
001060 77  WS-PRIMERA-LINEA         PIC X            VALUE 'S'.
001070     88  WS-ES-ENCABEZADO                      VALUE 'S'.
001080     88  WS-NO-ES-ENCABEZADO                   VALUE 'N'.
001090
001100 77  WS-PERSMAE-RRN           PIC 9(09) COMP   VALUE ZEROS.
001110 77  WS-PERSMAE-RRN-MAX       PIC 9(09) COMP   VALUE ZEROS.
001120
001130*----------- ACUMULADORES ----------------------------------------
001140 77  WS-LEIDOS-CANT           PIC 9(07) COMP   VALUE ZEROS.
001150 77  WS-CARGADOS-CANT         PIC 9(07) COMP   VALUE ZEROS.
001160 77  WS-SINCAMBIO-CANT        PIC 9(07) COMP   VALUE ZEROS.
001170 77  WS-SKIP-CANT             PIC 9(03) COMP   VALUE ZEROS.
001180 77  WS-SKIP-READ-CANT        PIC 9(03) COMP   VALUE ZEROS.
001190 77  WS-SKIP-PROCESS-CANT     PIC 9(03) COMP   VALUE ZEROS.
001200 77  WS-SKIP-WRITE-CANT       PIC 9(03) COMP   VALUE ZEROS.
001210
001220*----------- IMPRESION DE TOTALES (EDICION) ----------------------
001230 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9.
001240 77  WS-CARGADOS-PRINT        PIC ZZZ,ZZ9.
001250 77  WS-SINCAMBIO-PRINT       PIC ZZZ,ZZ9.
001260 77  WS-SKIP-PRINT            PIC ZZ9.
001270
001280*----------- LINEA CSV CRUDA Y SUS PARTES ------------------------
001290 01  WS-LINEA-CSV             PIC X(130)       VALUE SPACES.
001300 01  WS-LINEA-CSV-EDAD        PIC X(03)        VALUE SPACES.
001310
001320*----------- AREA DE VALIDACION ----------------------------------
001330 77  WS-EMAIL-VALIDO          PIC X            VALUE 'N'.
001340     88  WS-EMAIL-OK                           VALUE 'S'.
001350     88  WS-EMAIL-MAL                          VALUE 'N'.
001360 77  WS-POS-ARROBA            PIC 9(02) COMP   VALUE ZEROS.
001370 77  WS-IX                    PIC 9(02) COMP   VALUE ZEROS.
001380 77  WS-MOTIVO-SKIP           PIC X(80)        VALUE SPACES.
001390
001400*----------- REGISTRO DE TRABAJO DE LA PLANILLA ------------------
001410     COPY PGM_50-CP-PERSIN.
001420
001430*----------- REGISTRO DE TRABAJO DEL MAESTRO ---------------------
001440     COPY PGM_50-CP-PERSMA.
001450
001460*----------- VISTA DEL MAESTRO TAL COMO VIENE DEL DISCO ----------
001470*    SE USA PARA RELEER EL REGISTRO VIGENTE ANTERIOR ANTES DE
001480*    VOLCARLO COMO "N" Y PARA COMPONER LA NUEVA VERSION
001490 01  WS-REG-PERSMA-ANT REDEFINES WS-REG-PERSMA.
001500     03  FILLER               PIC X(167).
001510
001520*----------- REGISTRO DE TRABAJO DEL REPORTE DE DESCARTES --------
001530     COPY PGM_50-CP-SKIPLG.
001540
001550*----------- AREA DE LLAMADA A LA RUTINA DE RECORTE PGMTRCAF -----
001560     COPY PGM_50-CP-TRIMAR.
001570
001580*----------- FECHA Y HORA DE PROCESO -----------------------------
001590 01  WS-FECHA-HORA-SISTEMA.
001600     03  WS-FHS-FECHA.
001610         05  WS-FHS-ANIO      PIC 9(04).
001620         05  WS-FHS-MES       PIC 9(02).
001630         05  WS-FHS-DIA       PIC 9(02).
001640     03  WS-FHS-HORA.
001650         05  WS-FHS-HH        PIC 9(02).
001660         05  WS-FHS-MM        PIC 9(02).
001670         05  WS-FHS-SS        PIC 9(02).
001680         05  WS-FHS-CENT      PIC 9(02).
001690     03  FILLER               PIC X(02)  VALUE SPACES.
001700*    VISTA DE LA FECHA-HORA EN FORMATO DE MARCA DE TIEMPO DB2
001710*    (AAAA-MM-DD-HH.MM.SS.NNNNNN), USADA EN PM-FECHA-GRAB
001720 01  WS-MARCA-TIEMPO.
001730     03  WS-MT-ANIO           PIC 9(04).
001740     03  FILLER               PIC X      VALUE '-'.
001750     03  WS-MT-MES            PIC 9(02).
001760     03  FILLER               PIC X      VALUE '-'.
001770     03  WS-MT-DIA            PIC 9(02).
001780     03  FILLER               PIC X      VALUE '-'.
001790     03  WS-MT-HH             PIC 9(02).
001800     03  FILLER               PIC X      VALUE '.'.
001810     03  WS-MT-MM             PIC 9(02).
001820     03  FILLER               PIC X      VALUE '.'.
001830     03  WS-MT-SS             PIC 9(02).
001840     03  FILLER               PIC X      VALUE '.'.
001850     03  WS-MT-MICRO          PIC 9(06)  VALUE ZEROS.
001860
001870*----------- TABLA INTERNA DEL MAESTRO VIGENTE (ORDENADA) --------
001880*    SUSTITUYE AL ACCESO INDEXADO (EL MAESTRO NO ES ISAM): SE
001890*    CARGA UNA VEZ AL INICIO CON LA VERSION VIGENTE DE CADA
001900*    CORREO Y SE MANTIENE ORDENADA PARA PODER USAR SEARCH ALL
001910*    WS-TB-CANT DEBE EXISTIR ANTES DE LA TABLA PORQUE LA ACOTA
001920*    VIA DEPENDING ON, DE MODO QUE SEARCH ALL NO BARRA POSICIONES
001930*    AUN NO CARGADAS
001940 77  WS-TB-CANT               PIC 9(05) COMP   VALUE ZEROS.
001950 01  WS-TB-PERSMA-AREA.
001960     03  WS-TB-PERSMA OCCURS 1 TO 5000 TIMES
001970             DEPENDING ON WS-TB-CANT
001980             ASCENDING KEY IS TB-EMAIL
001990             INDEXED BY WS-TB-IDX.
002000         05  TB-EMAIL         PIC X(60).
002010         05  TB-RRN           PIC 9(09) COMP.
002020         05  TB-ID            PIC 9(09).
002030         05  TB-NOMBRE        PIC X(30).
002040         05  TB-APELLIDO      PIC X(30).
002050         05  TB-EDAD          PIC 9(03).
002060         05  TB-EDAD-IND      PIC X(01).
002070         05  TB-VERSION       PIC 9(04).
002080         05  TB-VIGENTE       PIC X(01).
002090         05  TB-FECHA-GRAB    PIC X(26).
002100         05  FILLER           PIC X(04).
002110 77  WS-TB-POS-INS            PIC 9(05) COMP   VALUE ZEROS.
002120 77  WS-TB-ENCONTRADO         PIC X            VALUE 'N'.
002130     88  TB-ENCONTRADO                         VALUE 'S'.
002140     88  TB-NO-ENCONTRADO                      VALUE 'N'.
002150 77  WS-TB-J                  PIC 9(05) COMP   VALUE ZEROS.
002160 77  WS-SIN-CAMBIO             PIC X            VALUE 'N'.
002170     88  ES-SIN-CAMBIO                          VALUE 'S'.
002180     88  ES-CON-CAMBIO                          VALUE 'N'.
002190
002200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002210
002220*-----------------------------------------------------------------
002230 LINKAGE SECTION.
002240*================*
002250
002260*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002270 PROCEDURE DIVISION.
002280
002290 MAIN-PROGRAM-I.
002300
002310     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
002320     IF WS-PASO-OK
002330        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002340           UNTIL WS-FIN-LECTURA OR WS-PASO-ABENDADO
002350     END-IF
002360     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
002370
002380 MAIN-PROGRAM-F. GOBACK.
002390
002400
002410*-----------------------------------------------------------------
002420*    APERTURA DE ARCHIVOS, CARGA DE LA TABLA DE MAESTRO VIGENTE
002430*    Y LECTURA DEL ENCABEZADO DE LA PLANILLA
002440*-----------------------------------------------------------------
002450 1000-INICIO-I.
002460
002470     MOVE ZEROS           TO RETURN-CODE
002480     ACCEPT WS-FHS-FECHA  FROM DATE YYYYMMDD
002490     ACCEPT WS-FHS-HORA   FROM TIME
002500     SET  WS-NO-FIN-LECTURA TO TRUE
002510     SET  WS-PASO-OK        TO TRUE
002520     SET  WS-ES-ENCABEZADO  TO TRUE
002530
002540     OPEN INPUT PERSIN
002550     IF FS-PERSIN NOT = '00'
002560        DISPLAY '* ERROR EN OPEN PERSIN  = ' FS-PERSIN
002570        SET WS-PASO-ABENDADO TO TRUE
002580     END-IF
002590
002600     OPEN I-O PERSMAE
002610     IF FS-PERSMAE = '35'
002620        OPEN OUTPUT PERSMAE
002630        CLOSE PERSMAE
002640        OPEN I-O PERSMAE
002650     END-IF
002660     IF FS-PERSMAE NOT = '00'
002670        DISPLAY '* ERROR EN OPEN PERSMAE = ' FS-PERSMAE
002680        SET WS-PASO-ABENDADO TO TRUE
002690     END-IF
002700
002710     OPEN EXTEND SKIPLOG
002720     IF FS-SKIPLOG = '35'
002730        OPEN OUTPUT SKIPLOG
002740     END-IF
002750     IF FS-SKIPLOG NOT = '00'
002760        DISPLAY '* ERROR EN OPEN SKIPLOG = ' FS-SKIPLOG
002770        SET WS-PASO-ABENDADO TO TRUE
002780     END-IF
002790
002800     IF WS-PASO-OK
002810        PERFORM 1100-CARGAR-TABLA-I THRU 1100-CARGAR-TABLA-F
002820        PERFORM 1200-LEER-ENCABEZADO-I
002830           THRU 1200-LEER-ENCABEZADO-F
002840     END-IF.
002850
002860 1000-INICIO-F. EXIT.
002870
002880
002890*-----------------------------------------------------------------
002900*    LEE TODO EL MAESTRO EXISTENTE Y CONSERVA EN LA TABLA SOLO
002910*    LA VERSION VIGENTE DE CADA CORREO (ORDENADA PARA SEARCH ALL)
002920*-----------------------------------------------------------------
002930 1100-CARGAR-TABLA-I.
002940
002950     MOVE ZEROS TO WS-PERSMAE-RRN
002960                   WS-PERSMAE-RRN-MAX
002970                   WS-TB-CANT
002980
002990     PERFORM 1110-LEER-MAESTRO-I THRU 1110-LEER-MAESTRO-F
003000         UNTIL FS-PERSMAE NOT = '00'.
003010
003020 1100-CARGAR-TABLA-F. EXIT.
003030
003040
003050*-----------------------------------------------------------------
003060 1110-LEER-MAESTRO-I.
003070
003080     ADD 1 TO WS-PERSMAE-RRN
003090     READ PERSMAE INTO WS-REG-PERSMA
003100     IF FS-PERSMAE = '00'
003110        MOVE WS-PERSMAE-RRN TO WS-PERSMAE-RRN-MAX
003120        IF PM-ES-VIGENTE
003130           PERFORM 1120-INSERTAR-TABLA-I
003140              THRU 1120-INSERTAR-TABLA-F
003150        END-IF
003160     END-IF.
003170
003180 1110-LEER-MAESTRO-F. EXIT.
003190
003200
003210*-----------------------------------------------------------------
003220*    INSERTA UNA ENTRADA EN LA TABLA INTERNA MANTENIENDO EL
003230*    ORDEN ASCENDENTE POR CORREO (INSERCION POR DESPLAZAMIENTO)
003240*-----------------------------------------------------------------
003250 1120-INSERTAR-TABLA-I.
003260
003270     MOVE 1 TO WS-TB-POS-INS
003280     PERFORM 1130-UBICAR-POSICION-I THRU 1130-UBICAR-POSICION-F
003290         UNTIL WS-TB-POS-INS > WS-TB-CANT
003300            OR PM-EMAIL NOT > TB-EMAIL (WS-TB-POS-INS)
003310
003320     MOVE WS-TB-CANT TO WS-TB-J
003330     PERFORM 1140-DESPLAZAR-I THRU 1140-DESPLAZAR-F
003340         UNTIL WS-TB-J < WS-TB-POS-INS
003350
003360     ADD 1 TO WS-TB-CANT
003370     MOVE PM-EMAIL       TO TB-EMAIL    (WS-TB-POS-INS)
003380     MOVE WS-PERSMAE-RRN TO TB-RRN      (WS-TB-POS-INS)
003390     MOVE PM-ID          TO TB-ID       (WS-TB-POS-INS)
003400     MOVE PM-NOMBRE      TO TB-NOMBRE   (WS-TB-POS-INS)
003410     MOVE PM-APELLIDO    TO TB-APELLIDO (WS-TB-POS-INS)
003420     MOVE PM-EDAD        TO TB-EDAD     (WS-TB-POS-INS)
003430     MOVE PM-EDAD-IND    TO TB-EDAD-IND (WS-TB-POS-INS)
003440     MOVE PM-VERSION     TO TB-VERSION  (WS-TB-POS-INS)
003450     MOVE PM-VIGENTE     TO TB-VIGENTE  (WS-TB-POS-INS)
003460     MOVE PM-FECHA-GRAB  TO TB-FECHA-GRAB (WS-TB-POS-INS).
003470
003480 1120-INSERTAR-TABLA-F. EXIT.
003490
003500
003510*-----------------------------------------------------------------
003520 1130-UBICAR-POSICION-I.
003530
003540     ADD 1 TO WS-TB-POS-INS.
003550
003560 1130-UBICAR-POSICION-F. EXIT.
003570
003580
003590*-----------------------------------------------------------------
003600 1140-DESPLAZAR-I.
003610
003620     MOVE WS-TB-PERSMA (WS-TB-J) TO WS-TB-PERSMA (WS-TB-J + 1)
003630     SUBTRACT 1 FROM WS-TB-J.
003640
003650 1140-DESPLAZAR-F. EXIT.
003660
003670
003680*-----------------------------------------------------------------
003690 1200-LEER-ENCABEZADO-I.
003700
003710     READ PERSIN INTO WS-LINEA-CSV
003720     IF FS-PERSIN = '00'
003730        SET WS-NO-ES-ENCABEZADO TO TRUE
003740     ELSE
003750        DISPLAY '* PLANILLA PERSIN VACIA - FS = ' FS-PERSIN
003760        SET WS-FIN-LECTURA TO TRUE
003770     END-IF.
003780
003790 1200-LEER-ENCABEZADO-F. EXIT.
003800
003810
003820*-----------------------------------------------------------------
003830*    PROCESA UNA LINEA DE LA PLANILLA: DEPURA, VALIDA, VERSIONA
003840*    Y AVANZA A LA PROXIMA LECTURA
003850*-----------------------------------------------------------------
003860 2000-PROCESO-I.
003870
003880     PERFORM 2100-LEER-I THRU 2100-LEER-F
003890
003900     IF NOT WS-FIN-LECTURA
003910        ADD 1 TO WS-LEIDOS-CANT
003920        PERFORM 7000-VALIDAR-I THRU 7000-VALIDAR-F
003930        IF WS-EMAIL-OK
003940           PERFORM 7500-VERSIONAR-I THRU 7500-VERSIONAR-F
003950        ELSE
003960           PERFORM 8000-GRABAR-SKIP-I THRU 8000-GRABAR-SKIP-F
003970        END-IF
003980     END-IF.
003990
004000 2000-PROCESO-F. EXIT.
004010
004020
004030*-----------------------------------------------------------------
004040 2100-LEER-I.
004050
004060     READ PERSIN INTO WS-LINEA-CSV
004070     IF FS-PERSIN NOT = '00'
004080        SET WS-FIN-LECTURA TO TRUE
004090     END-IF.
004100
004110 2100-LEER-F. EXIT.
004120
004130
004140*-----------------------------------------------------------------
004150*    DESARMA LA LINEA CSV (NOMBRE,APELLIDO,CORREO,EDAD) Y
004160*    APLICA LA REGLA DE DEPURACION/VALIDACION
004170*-----------------------------------------------------------------
004180 7000-VALIDAR-I.
004190
004200     MOVE SPACES TO WS-REG-PERSIN
004210     MOVE SPACES TO WS-LINEA-CSV-EDAD
004220     SET  WS-EMAIL-OK TO TRUE
004230
004240     UNSTRING WS-LINEA-CSV DELIMITED BY ','
004250         INTO PI-NOMBRE, PI-APELLIDO, PI-EMAIL,
004260              WS-LINEA-CSV-EDAD
004270
004280     IF WS-LINEA-CSV-EDAD = SPACES
004290        SET  PI-EDAD-NO-INFORMADA TO TRUE
004300        MOVE ZEROS TO PI-EDAD
004310     ELSE
004320        SET  PI-EDAD-INFORMADA TO TRUE
004330        MOVE WS-LINEA-CSV-EDAD TO PI-EDAD-X
004340     END-IF
004350
004360     PERFORM 7100-RECORTAR-CAMPOS-I THRU 7100-RECORTAR-CAMPOS-F
004370
004380     IF PI-EMAIL = SPACES
004390        SET WS-EMAIL-MAL TO TRUE
004400        MOVE 'CORREO EN BLANCO' TO WS-MOTIVO-SKIP
004410     ELSE
004420        PERFORM 7050-BUSCAR-ARROBA-I THRU 7050-BUSCAR-ARROBA-F
004430        IF WS-POS-ARROBA = ZEROS
004440           SET WS-EMAIL-MAL TO TRUE
004450           MOVE 'CORREO SIN ARROBA' TO WS-MOTIVO-SKIP
004460        END-IF
004470     END-IF.
004480
004490 7000-VALIDAR-F. EXIT.
004500
004510
004520*-----------------------------------------------------------------
004530*    RECORTA NOMBRE/APELLIDO (SIN CAMBIO DE CAJA) Y EL CORREO
004540*    (RECORTADO Y LLEVADO A MINUSCULAS) USANDO LA RUTINA COMUN
004550*-----------------------------------------------------------------
004560 7100-RECORTAR-CAMPOS-I.
004570
004580     MOVE PI-NOMBRE    TO LK-TR-TEXTO
004590     MOVE 30           TO LK-TR-LARGO
004600     SET  LK-TR-SIN-CAMBIO TO TRUE
004610     CALL CT-PGM-TRIM USING LK-TRIM-AREA
004620     MOVE LK-TR-TEXTO (1:30) TO PI-NOMBRE
004630
004640     MOVE PI-APELLIDO  TO LK-TR-TEXTO
004650     MOVE 30           TO LK-TR-LARGO
004660     SET  LK-TR-SIN-CAMBIO TO TRUE
004670     CALL CT-PGM-TRIM USING LK-TRIM-AREA
004680     MOVE LK-TR-TEXTO (1:30) TO PI-APELLIDO
004690
004700     MOVE PI-EMAIL     TO LK-TR-TEXTO
004710     MOVE 60           TO LK-TR-LARGO
004720     SET  LK-TR-A-MINUSCULA TO TRUE
004730     CALL CT-PGM-TRIM USING LK-TRIM-AREA
004740     MOVE LK-TR-TEXTO (1:60) TO PI-EMAIL.
004750
004760 7100-RECORTAR-CAMPOS-F. EXIT.
004770
004780
004790*-----------------------------------------------------------------
004800 7050-BUSCAR-ARROBA-I.
004810
004820     MOVE ZEROS TO WS-POS-ARROBA
004830     PERFORM 7060-EXAMINAR-POS-I THRU 7060-EXAMINAR-POS-F
004840         VARYING WS-IX FROM 1 BY 1
004850         UNTIL WS-IX > 60 OR WS-POS-ARROBA NOT = ZEROS.
004860
004870 7050-BUSCAR-ARROBA-F. EXIT.
004880
004890
004900*-----------------------------------------------------------------
004910 7060-EXAMINAR-POS-I.
004920
004930     IF PI-EMAIL (WS-IX:1) = '@'
004940        MOVE WS-IX TO WS-POS-ARROBA
004950     END-IF.
004960
004970 7060-EXAMINAR-POS-F. EXIT.
004980
004990
005000*-----------------------------------------------------------------
005010*    ALTA / SIN CAMBIO / NUEVA VERSION SEGUN LA REGLA DE
005020*    VERSIONADO, CONTRA LA TABLA DEL MAESTRO VIGENTE
005030*-----------------------------------------------------------------
005040 7500-VERSIONAR-I.
005050
005060     SET TB-NO-ENCONTRADO TO TRUE
005070     SET WS-TB-IDX TO 1
005080     IF WS-TB-CANT NOT = ZEROS
005090        SEARCH ALL WS-TB-PERSMA
005100           AT END
005110              SET TB-NO-ENCONTRADO TO TRUE
005120           WHEN TB-EMAIL (WS-TB-IDX) = PI-EMAIL
005130              SET TB-ENCONTRADO TO TRUE
005140        END-SEARCH
005150     END-IF
005160
005170     SET ES-CON-CAMBIO TO TRUE
005180     IF TB-ENCONTRADO
005190        PERFORM 7550-COMPARAR-VIGENTE-I
005200           THRU 7550-COMPARAR-VIGENTE-F
005210     END-IF
005220
005230     EVALUATE TRUE
005240        WHEN TB-NO-ENCONTRADO
005250           PERFORM 7600-ALTA-I THRU 7600-ALTA-F
005260        WHEN TB-ENCONTRADO AND ES-SIN-CAMBIO
005270           ADD 1 TO WS-SINCAMBIO-CANT
005280        WHEN OTHER
005290           PERFORM 7700-NUEVA-VERSION-I THRU 7700-NUEVA-VERSION-F
005300     END-EVALUATE.
005310
005320 7500-VERSIONAR-F. EXIT.
005330
005340
005350*-----------------------------------------------------------------
005360*    ES-SIN-CAMBIO QUEDA EN 'S' CUANDO NOMBRE, APELLIDO, CORREO
005370*    Y EDAD (INCLUYENDO EL INDICADOR DE EDAD INFORMADA) DE LA
005380*    LINEA COINCIDEN EXACTO CON LA FILA VIGENTE DE LA TABLA
005390*-----------------------------------------------------------------
005400 7550-COMPARAR-VIGENTE-I.
005410
005420     IF PI-NOMBRE     = TB-NOMBRE   (WS-TB-IDX) AND
005430        PI-APELLIDO   = TB-APELLIDO (WS-TB-IDX) AND
005440        PI-EMAIL      = TB-EMAIL    (WS-TB-IDX) AND
005450        PI-EDAD-IND   = TB-EDAD-IND (WS-TB-IDX) AND
005460        PI-EDAD       = TB-EDAD     (WS-TB-IDX)
005470        SET ES-SIN-CAMBIO TO TRUE
005480     END-IF.
005490
005500 7550-COMPARAR-VIGENTE-F. EXIT.
005510
005520
005530*-----------------------------------------------------------------
005540*    ALTA: NO EXISTE VERSION VIGENTE PARA EL CORREO
005550*-----------------------------------------------------------------
005560 7600-ALTA-I.
005570
005580     PERFORM 7800-ARMAR-MARCA-TIEMPO-I
005590        THRU 7800-ARMAR-MARCA-TIEMPO-F
005600
005610     ADD 1 TO WS-PERSMAE-RRN-MAX
005620     MOVE WS-PERSMAE-RRN-MAX TO WS-PERSMAE-RRN
005630     MOVE WS-PERSMAE-RRN-MAX TO PM-ID
005640     MOVE PI-NOMBRE          TO PM-NOMBRE
005650     MOVE PI-APELLIDO        TO PM-APELLIDO
005660     MOVE PI-EMAIL           TO PM-EMAIL
005670     MOVE PI-EDAD            TO PM-EDAD
005680     MOVE PI-EDAD-IND        TO PM-EDAD-IND
005690     MOVE 1                  TO PM-VERSION
005700     SET  PM-ES-VIGENTE      TO TRUE
005710     MOVE WS-MARCA-TIEMPO    TO PM-FECHA-GRAB
005720
005730     PERFORM 7900-ESCRIBIR-MAESTRO-I THRU 7900-ESCRIBIR-MAESTRO-F
005740
005750     IF FS-PERSMAE = '00'
005760        PERFORM 7950-INSERTAR-O-ACTUALIZAR-TABLA-I
005770           THRU 7950-INSERTAR-O-ACTUALIZAR-TABLA-F
005780        ADD 1 TO WS-CARGADOS-CANT
005790     END-IF.
005800
005810 7600-ALTA-F. EXIT.
005820
005830
005840*-----------------------------------------------------------------
005850*    NUEVA VERSION: BAJA LA VIGENTE ANTERIOR (REWRITE A 'N')
005860*    Y GRABA UNA NUEVA FILA VIGENTE CON VERSION + 1
005870*-----------------------------------------------------------------
005880 7700-NUEVA-VERSION-I.
005890
005900     MOVE TB-RRN (WS-TB-IDX) TO WS-PERSMAE-RRN
005910     READ PERSMAE INTO WS-REG-PERSMA-ANT
005920        INVALID KEY
005930           MOVE 'Y' TO FS-PERSMAE
005940     END-READ
005950
005960     IF FS-PERSMAE = '00'
005970        SET  PM-NO-VIGENTE TO TRUE
005980        REWRITE REG-PERSMAE FROM WS-REG-PERSMA-ANT
005990           INVALID KEY
006000              MOVE 'Y' TO FS-PERSMAE
006010        END-REWRITE
006020     END-IF
006030
006040     IF FS-PERSMAE NOT = '00'
006050        MOVE 'WRITE' TO SK-ETAPA
006060        MOVE 'NO SE PUDO ACTUALIZAR LA VERSION ANTERIOR'
006070                               TO WS-MOTIVO-SKIP
006080        PERFORM 8000-GRABAR-SKIP-I THRU 8000-GRABAR-SKIP-F
006090     ELSE
006100        PERFORM 7800-ARMAR-MARCA-TIEMPO-I
006110           THRU 7800-ARMAR-MARCA-TIEMPO-F
006120
006130        ADD 1 TO WS-PERSMAE-RRN-MAX
006140        MOVE TB-ID (WS-TB-IDX) TO PM-ID
006150        MOVE PI-NOMBRE         TO PM-NOMBRE
006160        MOVE PI-APELLIDO       TO PM-APELLIDO
006170        MOVE PI-EMAIL          TO PM-EMAIL
006180        MOVE PI-EDAD           TO PM-EDAD
006190        MOVE PI-EDAD-IND       TO PM-EDAD-IND
006200        MOVE TB-VERSION (WS-TB-IDX) TO PM-VERSION
006210        ADD  1 TO PM-VERSION
006220        SET  PM-ES-VIGENTE     TO TRUE
006230        MOVE WS-MARCA-TIEMPO   TO PM-FECHA-GRAB
006240        MOVE WS-PERSMAE-RRN-MAX TO WS-PERSMAE-RRN
006250
006260        PERFORM 7900-ESCRIBIR-MAESTRO-I
006270           THRU 7900-ESCRIBIR-MAESTRO-F
006280
006290        IF FS-PERSMAE = '00'
006300           PERFORM 7950-INSERTAR-O-ACTUALIZAR-TABLA-I
006310              THRU 7950-INSERTAR-O-ACTUALIZAR-TABLA-F
006320           ADD 1 TO WS-CARGADOS-CANT
006330        END-IF
006340     END-IF.
006350
006360 7700-NUEVA-VERSION-F. EXIT.
006370
006380
006390*-----------------------------------------------------------------
006400 7800-ARMAR-MARCA-TIEMPO-I.
006410
006420     ACCEPT WS-FHS-FECHA FROM DATE YYYYMMDD
006430     ACCEPT WS-FHS-HORA  FROM TIME
006440     MOVE WS-FHS-ANIO TO WS-MT-ANIO
006450     MOVE WS-FHS-MES  TO WS-MT-MES
006460     MOVE WS-FHS-DIA  TO WS-MT-DIA
006470     MOVE WS-FHS-HH   TO WS-MT-HH
006480     MOVE WS-FHS-MM   TO WS-MT-MM
006490     MOVE WS-FHS-SS   TO WS-MT-SS
006500     MOVE WS-FHS-CENT TO WS-MT-MICRO.
006510
006520 7800-ARMAR-MARCA-TIEMPO-F. EXIT.
006530
006540
006550*-----------------------------------------------------------------
006560 7900-ESCRIBIR-MAESTRO-I.
006570
006580     WRITE REG-PERSMAE FROM WS-REG-PERSMA
006590        INVALID KEY
006600           MOVE 'Y' TO FS-PERSMAE
006610     END-WRITE
006620
006630     IF FS-PERSMAE NOT = '00'
006640        MOVE 'WRITE' TO SK-ETAPA
006650        MOVE 'NO SE PUDO GRABAR EL MAESTRO' TO WS-MOTIVO-SKIP
006660        PERFORM 8000-GRABAR-SKIP-I THRU 8000-GRABAR-SKIP-F
006670     END-IF.
006680
006690 7900-ESCRIBIR-MAESTRO-F. EXIT.
006700
006710
006720*-----------------------------------------------------------------
006730*    REFLEJA EN LA TABLA INTERNA LA NUEVA FILA VIGENTE, YA SEA
006740*    UN ALTA (INSERTA ORDENADO) O UNA NUEVA VERSION (ACTUALIZA
006750*    LA ENTRADA EXISTENTE EN EL MISMO LUGAR)
006760*-----------------------------------------------------------------
006770 7950-INSERTAR-O-ACTUALIZAR-TABLA-I.
006780
006790     IF TB-ENCONTRADO
006800        MOVE WS-PERSMAE-RRN TO TB-RRN      (WS-TB-IDX)
006810        MOVE PM-ID          TO TB-ID       (WS-TB-IDX)
006820        MOVE PM-NOMBRE      TO TB-NOMBRE   (WS-TB-IDX)
006830        MOVE PM-APELLIDO    TO TB-APELLIDO (WS-TB-IDX)
006840        MOVE PM-EDAD        TO TB-EDAD     (WS-TB-IDX)
006850        MOVE PM-EDAD-IND    TO TB-EDAD-IND (WS-TB-IDX)
006860        MOVE PM-VERSION     TO TB-VERSION  (WS-TB-IDX)
006870        MOVE PM-VIGENTE     TO TB-VIGENTE  (WS-TB-IDX)
006880        MOVE PM-FECHA-GRAB  TO TB-FECHA-GRAB (WS-TB-IDX)
006890     ELSE
006900        IF WS-TB-CANT < CT-TB-MAXIMO
006910           PERFORM 1120-INSERTAR-TABLA-I
006920              THRU 1120-INSERTAR-TABLA-F
006930        ELSE
006940           DISPLAY '* TABLA DE PERSONAS LLENA - CT-TB-MAXIMO'
006950        END-IF
006960     END-IF.
006970
006980 7950-INSERTAR-O-ACTUALIZAR-TABLA-F. EXIT.
006990
007000
007010*-----------------------------------------------------------------
007020*    REGISTRA UN DESCARTE EN EL REPORTE SKIPLOG Y CONTROLA EL
007030*    TOPE DE 100 DESCARTES POR CORRIDA
007040*-----------------------------------------------------------------
007050 8000-GRABAR-SKIP-I.
007060
007070     IF SK-ETAPA NOT = 'WRITE'
007080        MOVE 'PROCESS'     TO SK-ETAPA
007090     END-IF
007100     MOVE PI-NOMBRE        TO SK-NOMBRE
007110     MOVE PI-APELLIDO      TO SK-APELLIDO
007120     MOVE PI-EMAIL         TO SK-EMAIL
007130     MOVE PI-EDAD          TO SK-EDAD
007140     MOVE WS-MOTIVO-SKIP   TO SK-MOTIVO
007150
007160     WRITE REG-SKIPLOG FROM WS-REG-SKIPLG
007170        INVALID KEY CONTINUE
007180     END-WRITE
007190
007200     ADD 1 TO WS-SKIP-CANT
007210     EVALUATE SK-ETAPA
007220        WHEN 'READ'    ADD 1 TO WS-SKIP-READ-CANT
007230        WHEN 'PROCESS' ADD 1 TO WS-SKIP-PROCESS-CANT
007240        WHEN 'WRITE'   ADD 1 TO WS-SKIP-WRITE-CANT
007250     END-EVALUATE
007260
007270     MOVE SPACES TO SK-ETAPA
007280
007290     IF WS-SKIP-CANT > CT-SKIP-MAXIMO
007300        DISPLAY '* SE SUPERARON LOS 100 DESCARTES - PASO ABENDADO'
007310        MOVE 9999 TO RETURN-CODE
007320        SET WS-PASO-ABENDADO TO TRUE
007330        SET WS-FIN-LECTURA   TO TRUE
007340     END-IF.
007350
007360 8000-GRABAR-SKIP-F. EXIT.
007370
007380
007390*-----------------------------------------------------------------
007400*    CIERRE DE ARCHIVOS Y TOTALES DE CONTROL DE FIN DE CORRIDA
007410*-----------------------------------------------------------------
007420 9999-FINAL-I.
007430
007440     CLOSE PERSIN
007450     CLOSE PERSMAE
007460     CLOSE SKIPLOG
007470
007480     MOVE WS-LEIDOS-CANT    TO WS-LEIDOS-PRINT
007490     MOVE WS-CARGADOS-CANT  TO WS-CARGADOS-PRINT
007500     MOVE WS-SINCAMBIO-CANT TO WS-SINCAMBIO-PRINT
007510     MOVE WS-SKIP-CANT      TO WS-SKIP-PRINT
007520
007530     DISPLAY '====================================='
007540     DISPLAY 'PGMCACAF - TOTALES PASO 1 (CARGA)'
007550     DISPLAY 'REGISTROS LEIDOS.......: ' WS-LEIDOS-PRINT
007560     DISPLAY 'REGISTROS CARGADOS.....: ' WS-CARGADOS-PRINT
007570     DISPLAY 'REGISTROS SIN CAMBIO...: ' WS-SINCAMBIO-PRINT
007580     DISPLAY 'REGISTROS DESCARTADOS..: ' WS-SKIP-PRINT
007590     DISPLAY '  EN LECTURA...........: ' WS-SKIP-READ-CANT
007600     DISPLAY '  EN PROCESO...........: ' WS-SKIP-PROCESS-CANT
007610     DISPLAY '  EN GRABACION.........: ' WS-SKIP-WRITE-CANT
007620     DISPLAY '====================================='.
007630
007640 9999-FINAL-F. EXIT.
