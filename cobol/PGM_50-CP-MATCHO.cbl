000100******************************************************************
000110*    MATCHO   -   LAYOUT SALIDA DE COINCIDENCIAS (CSV)          *
000120*    LARGO REGISTRO = 130 BYTES                                 *
000130*    LINEA DE ENCABEZADO LITERAL + UNA LINEA POR COINCIDENCIA   *
000140******************************************************************
000150*    POSICION RELATIVA (01:30) NOMBRE                           *
000160*    POSICION RELATIVA (31:30) APELLIDO                         *
000170*    POSICION RELATIVA (61:60) CORREO ELECTRONICO               *
000180*    POSICION RELATIVA (121:3) EDAD                             *
000190*    POSICION RELATIVA (124:7) RELLENO                          *
000200******************************************************************
000210 01  WS-REG-MATCHO.
000220     03  MO-NOMBRE           PIC X(30)    VALUE SPACES.
000230     03  MO-APELLIDO         PIC X(30)    VALUE SPACES.
000240     03  MO-EMAIL            PIC X(60)    VALUE SPACES.
000250     03  MO-EDAD             PIC 9(03)    VALUE ZEROS.
000260*    VISTA ALTERNATIVA PARA DEJAR LA EDAD EN BLANCO CUANDO
000270*    EL REGISTRO COINCIDENTE NO TRAE EDAD INFORMADA
000280     03  MO-EDAD-X REDEFINES MO-EDAD
000290                             PIC X(03).
000300     03  FILLER              PIC X(07)    VALUE SPACES.
