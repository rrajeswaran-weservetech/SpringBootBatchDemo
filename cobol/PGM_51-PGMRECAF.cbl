000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMRECAF.
000120 AUTHOR. M TORRES.
000130 INSTALLATION. CAF SISTEMAS - NOMINAS.
000140 DATE-WRITTEN. 04/17/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AREA SISTEMAS.
000170******************************************************************
000180*                                                                *
000190*    PGMRECAF  -  RECONCILIACION DE PERSONAS CONTRA EL MAESTRO   *
000200*                                                                *
000210*    PASO 2 DEL PROCESO NOCTURNO DE PERSONAS (VER PGMLOCAF):     *
000220*    - CARGA EN MEMORIA LA VERSION VIGENTE DE CADA CORREO DEL    *
000230*      MAESTRO DE PERSONAS (MISMA TECNICA QUE PGMCACAF)          *
000240*    - LEE UNA PLANILLA DE RECONCILIACION (ANTES, UNA FUENTE     *
000250*      PAGINADA REMOTA; AQUI UN ARCHIVO SECUENCIAL) Y, PARA CADA *
000260*      CORREO, COMPARA CONTRA EL VIGENTE                         *
000270*    - SOLO QUEDAN LAS COINCIDENCIAS EXACTAS; EL RESTO SE        *
000280*      DESCARTA SIN DEJAR CONSTANCIA EN EL REPORTE DE DESCARTES  *
000290*                                                                *
000300******************************************************************
000310*---------------------------------------------------------------*
000320* REGISTRO DE CAMBIOS                                           *
000330*---------------------------------------------------------------*
000340* 04/17/1989  MT   CREACION INICIAL DEL PASO DE RECONCILIACION   *
000350* 05/22/1991  RG   SE ALINEA EL ENCABEZADO DEL CSV DE SALIDA CON *
000360*                  EL FORMATO DEL REPORTE SKIPLOG DE PGMCACAF    *
000370* 02/19/1999  JR   REVISION Y2K - SIN CAMPOS DE FECHA EN ESTE    *
000380*                  PASO, SIN IMPACTO, SE DEJA CONSTANCIA POR     *
000390*                  NORMA CAF                                    *
000400* 11/17/2011  LF   SE AMPLIA LA TABLA INTERNA A 5000 PERSONAS    *
000410*                  PARA IGUALAR A PGMCACAF (REQ CAF-1187)        *
000420*---------------------------------------------------------------*
000430*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT PERSREC  ASSIGN TO DDPERSRC
000520     ORGANIZATION IS LINE SEQUENTIAL
000530     FILE STATUS IS FS-PERSREC.
000540
000550     SELECT PERSMAE  ASSIGN TO DDPERSMA
000560     ORGANIZATION IS RELATIVE
000570     ACCESS MODE IS DYNAMIC
000580     RELATIVE KEY IS WS-PERSMAE-RRN
000590     FILE STATUS IS FS-PERSMAE.
000600
000610     SELECT MATCHSAI ASSIGN TO DDMATCHO
000620     ORGANIZATION IS LINE SEQUENTIAL
000630     FILE STATUS IS FS-MATCHSAI.
000640
000650*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000660 DATA DIVISION.
000670 FILE SECTION.
000680
000690 FD  PERSREC
000700     RECORDING MODE IS F.
000710 01  REG-PERSREC              PIC X(130).
000720
000730 FD  PERSMAE
000740     RECORDING MODE IS F.
000750 01  REG-PERSMAE              PIC X(167).
000760
000770 FD  MATCHSAI
000780     RECORDING MODE IS F.
000790 01  REG-MATCHSAI              PIC X(130).
000800
000810 WORKING-STORAGE SECTION.
000820*=======================*
000830 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000840
000850*----------- CONSTANTES ------------------------------------------
000860 01  CT-CONSTANTES.
000870     03  CT-TB-MAXIMO         PIC 9(05) COMP    VALUE 5000.
000880     03  FILLER               PIC X(05)         VALUE SPACES.
000890
000900*----------- ARCHIVOS --------------------------------------------
000910 77  FS-PERSREC               PIC XX           VALUE SPACES.
000920 77  FS-PERSMAE               PIC XX           VALUE SPACES.
000930 77  FS-MATCHSAI              PIC XX           VALUE SPACES.
000940
000950 77  WS-STATUS-FIN            PIC X            VALUE 'N'.
000960     88  WS-FIN-LECTURA                        VALUE 'Y'.
000970     88  WS-NO-FIN-LECTURA                     VALUE 'N'.
000980
000990 77  WS-STATUS-ABEND          PIC X            VALUE 'N'.
001000     88  WS-PASO-ABENDADO                      VALUE 'Y'.
001010     88  WS-PASO-OK                            VALUE 'N'.
001020
001030 77  WS-PERSMAE-RRN           PIC 9(09) COMP   VALUE ZEROS.
001040
001050*----------- ACUMULADORES ----------------------------------------
001060 77  WS-LEIDOS-CANT           PIC 9(07) COMP   VALUE ZEROS.
001070 77  WS-MATCH-CANT            PIC 9(07) COMP   VALUE ZEROS.
001080 77  WS-DESCARTE-CANT         PIC 9(07) COMP   VALUE ZEROS.
001090
001100*----------- IMPRESION DE TOTALES (EDICION) ----------------------
001110 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9.
001120 77  WS-MATCH-PRINT           PIC ZZZ,ZZ9.
001130
001140*----------- LINEA CSV CRUDA Y SUS PARTES ------------------------
001150 01  WS-LINEA-CSV             PIC X(130)       VALUE SPACES.
001160 01  WS-LINEA-CSV-EDAD        PIC X(03)        VALUE SPACES.
001170
001180*----------- REGISTRO DE TRABAJO DE LA PLANILLA DE RECONCILIACION 
001190*    LA PLANILLA DE RECONCILIACION TRAE LAS MISMAS CUATRO
001200*    COLUMNAS QUE LA PLANILLA DE CARGA (NOMBRE,APELLIDO,CORREO,
001210*    EDAD), POR LO QUE SE REUTILIZA EL LAYOUT PERSIN
001220     COPY PGM_50-CP-PERSIN.
001230
001240*----------- REGISTRO DE TRABAJO DEL MAESTRO ---------------------
001250     COPY PGM_50-CP-PERSMA.
001260
001270*----------- REGISTRO DE TRABAJO DE LA SALIDA DE COINCIDENCIAS ---
001280     COPY PGM_50-CP-MATCHO.
001290
001300*----------- TABLA INTERNA DEL MAESTRO VIGENTE (ORDENADA) --------
001310*    MISMA TECNICA QUE PGMCACAF: SUSTITUYE AL ACCESO INDEXADO
001320*    PORQUE EL MAESTRO NO ES ISAM
001330 77  WS-TB-CANT               PIC 9(05) COMP   VALUE ZEROS.
001340 01  WS-TB-PERSMA-AREA.
001350     03  WS-TB-PERSMA OCCURS 1 TO 5000 TIMES
001360             DEPENDING ON WS-TB-CANT
001370             ASCENDING KEY IS TB-EMAIL
001380             INDEXED BY WS-TB-IDX.
001390         05  TB-EMAIL         PIC X(60).
001400         05  TB-RRN           PIC 9(09) COMP.
001410         05  TB-ID            PIC 9(09).
001420         05  TB-NOMBRE        PIC X(30).
001430         05  TB-APELLIDO      PIC X(30).
001440         05  TB-EDAD          PIC 9(03).
001450         05  TB-EDAD-IND      PIC X(01).
001460         05  TB-VERSION       PIC 9(04).
001470         05  TB-VIGENTE       PIC X(01).
001480         05  TB-FECHA-GRAB    PIC X(26).
001490         05  FILLER           PIC X(04).
001500 77  WS-TB-POS-INS            PIC 9(05) COMP   VALUE ZEROS.
001510 77  WS-TB-J                  PIC 9(05) COMP   VALUE ZEROS.
001520 77  WS-TB-ENCONTRADO         PIC X            VALUE 'N'.
001530     88  TB-ENCONTRADO                         VALUE 'S'.
001540     88  TB-NO-ENCONTRADO                      VALUE 'N'.
001550 77  WS-COINCIDE              PIC X            VALUE 'N'.
001560     88  ES-COINCIDENTE                        VALUE 'S'.
001570     88  NO-ES-COINCIDENTE                     VALUE 'N'.
001580
001590 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001600
001610*-----------------------------------------------------------------
001620 LINKAGE SECTION.
001630*================*
001640
001650*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001660 PROCEDURE DIVISION.
001670
001680 MAIN-PROGRAM-I.
001690
001700     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
001710     IF WS-PASO-OK
001720        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001730           UNTIL WS-FIN-LECTURA OR WS-PASO-ABENDADO
001740     END-IF
001750     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
001760
001770 MAIN-PROGRAM-F. GOBACK.
001780
001790
001800*-----------------------------------------------------------------
001810*    APERTURA DE ARCHIVOS, CARGA DE LA TABLA DE MAESTRO VIGENTE
001820*    Y ESCRITURA DEL ENCABEZADO DEL CSV DE COINCIDENCIAS
001830*-----------------------------------------------------------------
001840 1000-INICIO-I.
001850
001860     MOVE ZEROS           TO RETURN-CODE
001870     SET  WS-NO-FIN-LECTURA TO TRUE
001880     SET  WS-PASO-OK        TO TRUE
001890
001900     OPEN INPUT PERSREC
001910     IF FS-PERSREC NOT = '00'
001920        DISPLAY '* ERROR EN OPEN PERSREC = ' FS-PERSREC
001930        SET WS-PASO-ABENDADO TO TRUE
001940     END-IF
001950
001960     OPEN INPUT PERSMAE
001970     IF FS-PERSMAE NOT = '00'
001980        DISPLAY '* ERROR EN OPEN PERSMAE = ' FS-PERSMAE
001990        SET WS-PASO-ABENDADO TO TRUE
002000     END-IF
002010
002020     OPEN OUTPUT MATCHSAI
002030     IF FS-MATCHSAI NOT = '00'
002040        DISPLAY '* ERROR EN OPEN MATCHSAI = ' FS-MATCHSAI
002050        SET WS-PASO-ABENDADO TO TRUE
002060     END-IF
002070
002080     IF WS-PASO-OK
002090        PERFORM 1100-CARGAR-TABLA-I THRU 1100-CARGAR-TABLA-F
002100        PERFORM 1300-GRABAR-ENCABEZADO-I
002110           THRU 1300-GRABAR-ENCABEZADO-F
002120     END-IF.
002130
002140 1000-INICIO-F. EXIT.
002150
002160
002170*-----------------------------------------------------------------
002180*    LEE TODO EL MAESTRO EXISTENTE Y CONSERVA EN LA TABLA SOLO
002190*    LA VERSION VIGENTE DE CADA CORREO (ORDENADA PARA SEARCH ALL)
002200*-----------------------------------------------------------------
002210 1100-CARGAR-TABLA-I.
002220
002230     MOVE ZEROS TO WS-PERSMAE-RRN
002240                   WS-TB-CANT
002250
002260     PERFORM 1110-LEER-MAESTRO-I THRU 1110-LEER-MAESTRO-F
002270         UNTIL FS-PERSMAE NOT = '00'.
002280
002290 1100-CARGAR-TABLA-F. EXIT.
002300
002310
002320*-----------------------------------------------------------------
002330 1110-LEER-MAESTRO-I.
002340
002350     ADD 1 TO WS-PERSMAE-RRN
002360     READ PERSMAE INTO WS-REG-PERSMA
002370     IF FS-PERSMAE = '00'
002380        IF PM-ES-VIGENTE
002390           PERFORM 1120-INSERTAR-TABLA-I
002400              THRU 1120-INSERTAR-TABLA-F
002410        END-IF
002420     END-IF.
002430
002440 1110-LEER-MAESTRO-F. EXIT.
002450
002460
002470*-----------------------------------------------------------------
002480*    INSERTA UNA ENTRADA EN LA TABLA INTERNA MANTENIENDO EL
002490*    ORDEN ASCENDENTE POR CORREO (INSERCION POR DESPLAZAMIENTO)
002500*-----------------------------------------------------------------
002510 1120-INSERTAR-TABLA-I.
002520
002530     MOVE 1 TO WS-TB-POS-INS
002540     PERFORM 1130-UBICAR-POSICION-I THRU 1130-UBICAR-POSICION-F
002550         UNTIL WS-TB-POS-INS > WS-TB-CANT
002560            OR PM-EMAIL NOT > TB-EMAIL (WS-TB-POS-INS)
002570
002580     MOVE WS-TB-CANT TO WS-TB-J
002590     PERFORM 1140-DESPLAZAR-I THRU 1140-DESPLAZAR-F
002600         UNTIL WS-TB-J < WS-TB-POS-INS
002610
002620     ADD 1 TO WS-TB-CANT
002630     MOVE PM-EMAIL       TO TB-EMAIL    (WS-TB-POS-INS)
002640     MOVE WS-PERSMAE-RRN TO TB-RRN      (WS-TB-POS-INS)
002650     MOVE PM-ID          TO TB-ID       (WS-TB-POS-INS)
002660     MOVE PM-NOMBRE      TO TB-NOMBRE   (WS-TB-POS-INS)
002670     MOVE PM-APELLIDO    TO TB-APELLIDO (WS-TB-POS-INS)
002680     MOVE PM-EDAD        TO TB-EDAD     (WS-TB-POS-INS)
002690     MOVE PM-EDAD-IND    TO TB-EDAD-IND (WS-TB-POS-INS)
002700     MOVE PM-VERSION     TO TB-VERSION  (WS-TB-POS-INS)
002710     MOVE PM-VIGENTE     TO TB-VIGENTE  (WS-TB-POS-INS)
002720     MOVE PM-FECHA-GRAB  TO TB-FECHA-GRAB (WS-TB-POS-INS).
002730
002740 1120-INSERTAR-TABLA-F. EXIT.
002750
002760
002770*-----------------------------------------------------------------
002780 1130-UBICAR-POSICION-I.
002790
002800     ADD 1 TO WS-TB-POS-INS.
002810
002820 1130-UBICAR-POSICION-F. EXIT.
002830
002840
002850*-----------------------------------------------------------------
002860 1140-DESPLAZAR-I.
002870
002880     MOVE WS-TB-PERSMA (WS-TB-J) TO WS-TB-PERSMA (WS-TB-J + 1)
002890     SUBTRACT 1 FROM WS-TB-J.
002900
002910 1140-DESPLAZAR-F. EXIT.
002920
002930
002940*-----------------------------------------------------------------
002950 1300-GRABAR-ENCABEZADO-I.
002960
002970     MOVE 'firstName,lastName,email,age' TO REG-MATCHSAI
002980     WRITE REG-MATCHSAI.
002990
003000 1300-GRABAR-ENCABEZADO-F. EXIT.
003010
003020
003030*-----------------------------------------------------------------
003040*    PROCESA UN REGISTRO DE LA PLANILLA DE RECONCILIACION
003050*-----------------------------------------------------------------
003060 2000-PROCESO-I.
003070
003080     PERFORM 2100-LEER-I THRU 2100-LEER-F
003090
003100     IF NOT WS-FIN-LECTURA
003110        ADD 1 TO WS-LEIDOS-CANT
003120        PERFORM 7000-BUSCAR-MAESTRO-I THRU 7000-BUSCAR-MAESTRO-F
003130        IF TB-ENCONTRADO AND PI-EMAIL NOT = SPACES
003140           PERFORM 7500-COMPARAR-I THRU 7500-COMPARAR-F
003150           IF ES-COINCIDENTE
003160              PERFORM 7900-ESCRIBIR-COINCIDENCIA-I
003170                 THRU 7900-ESCRIBIR-COINCIDENCIA-F
003180           ELSE
003190              ADD 1 TO WS-DESCARTE-CANT
003200           END-IF
003210        ELSE
003220           ADD 1 TO WS-DESCARTE-CANT
003230        END-IF
003240     END-IF.
003250
003260 2000-PROCESO-F. EXIT.
003270
003280
003290*-----------------------------------------------------------------
003300*    LEE UNA LINEA DE LA PLANILLA Y LA DESARMA EN LOS CAMPOS
003310*    NOMBRE, APELLIDO, CORREO Y EDAD
003320*-----------------------------------------------------------------
003330 2100-LEER-I.
003340
003350     READ PERSREC INTO WS-LINEA-CSV
003360     IF FS-PERSREC NOT = '00'
003370        SET WS-FIN-LECTURA TO TRUE
003380     ELSE
003390        MOVE SPACES TO WS-REG-PERSIN
003400        MOVE SPACES TO WS-LINEA-CSV-EDAD
003410        UNSTRING WS-LINEA-CSV DELIMITED BY ','
003420            INTO PI-NOMBRE, PI-APELLIDO, PI-EMAIL,
003430                 WS-LINEA-CSV-EDAD
003440        IF WS-LINEA-CSV-EDAD = SPACES
003450           SET  PI-EDAD-NO-INFORMADA TO TRUE
003460           MOVE ZEROS TO PI-EDAD
003470        ELSE
003480           SET  PI-EDAD-INFORMADA TO TRUE
003490           MOVE WS-LINEA-CSV-EDAD TO PI-EDAD-X
003500        END-IF
003510     END-IF.
003520
003530 2100-LEER-F. EXIT.
003540
003550
003560*-----------------------------------------------------------------
003570*    BUSCA EL CORREO DE LA PLANILLA EN LA TABLA DEL MAESTRO
003580*    VIGENTE; SI LA PLANILLA NO TRAE CORREO NO SE BUSCA
003590*-----------------------------------------------------------------
003600 7000-BUSCAR-MAESTRO-I.
003610
003620     SET TB-NO-ENCONTRADO TO TRUE
003630     SET WS-TB-IDX TO 1
003640     IF PI-EMAIL NOT = SPACES AND WS-TB-CANT NOT = ZEROS
003650        SEARCH ALL WS-TB-PERSMA
003660           AT END
003670              SET TB-NO-ENCONTRADO TO TRUE
003680           WHEN TB-EMAIL (WS-TB-IDX) = PI-EMAIL
003690              SET TB-ENCONTRADO TO TRUE
003700        END-SEARCH
003710     END-IF.
003720
003730 7000-BUSCAR-MAESTRO-F. EXIT.
003740
003750
003760*-----------------------------------------------------------------
003770*    ES-COINCIDENTE QUEDA EN 'S' CUANDO NOMBRE, APELLIDO, CORREO
003780*    Y EDAD (INCLUYENDO EL INDICADOR DE EDAD INFORMADA) DE LA
003790*    PLANILLA COINCIDEN EXACTO CON LA FILA VIGENTE DEL MAESTRO
003800*-----------------------------------------------------------------
003810 7500-COMPARAR-I.
003820
003830     SET NO-ES-COINCIDENTE TO TRUE
003840     IF PI-NOMBRE     = TB-NOMBRE   (WS-TB-IDX) AND
003850        PI-APELLIDO   = TB-APELLIDO (WS-TB-IDX) AND
003860        PI-EMAIL      = TB-EMAIL    (WS-TB-IDX) AND
003870        PI-EDAD-IND   = TB-EDAD-IND (WS-TB-IDX) AND
003880        PI-EDAD       = TB-EDAD     (WS-TB-IDX)
003890        SET ES-COINCIDENTE TO TRUE
003900     END-IF.
003910
003920 7500-COMPARAR-F. EXIT.
003930
003940
003950*-----------------------------------------------------------------
003960*    ARMA LA LINEA CSV DE SALIDA Y LA ESCRIBE EN MATCHSAI
003970*-----------------------------------------------------------------
003980 7900-ESCRIBIR-COINCIDENCIA-I.
003990
004000     MOVE SPACES TO WS-REG-MATCHO
004010     MOVE PI-NOMBRE   TO MO-NOMBRE
004020     MOVE PI-APELLIDO TO MO-APELLIDO
004030     MOVE PI-EMAIL    TO MO-EMAIL
004040     IF PI-EDAD-INFORMADA
004050        MOVE PI-EDAD  TO MO-EDAD
004060     ELSE
004070        MOVE SPACES   TO MO-EDAD-X
004080     END-IF
004090
004100     WRITE REG-MATCHSAI FROM WS-REG-MATCHO
004110     ADD 1 TO WS-MATCH-CANT.
004120
004130 7900-ESCRIBIR-COINCIDENCIA-F. EXIT.
004140
004150
004160*-----------------------------------------------------------------
004170*    CIERRE DE ARCHIVOS Y TOTALES DE CONTROL DE FIN DE CORRIDA
004180*-----------------------------------------------------------------
004190 9999-FINAL-I.
004200
004210     CLOSE PERSREC
004220     CLOSE PERSMAE
004230     CLOSE MATCHSAI
004240
004250     MOVE WS-LEIDOS-CANT TO WS-LEIDOS-PRINT
004260     MOVE WS-MATCH-CANT  TO WS-MATCH-PRINT
004270
004280     DISPLAY '====================================='
004290     DISPLAY 'PGMRECAF - TOTALES PASO 2 (RECONCIL.)'
004300     DISPLAY 'REGISTROS LEIDOS.......: ' WS-LEIDOS-PRINT
004310     DISPLAY 'REGISTROS COINCIDENTES.: ' WS-MATCH-PRINT
004320     DISPLAY 'REGISTROS DESCARTADOS..: ' WS-DESCARTE-CANT
004330     DISPLAY '====================================='.
004340
004350 9999-FINAL-F. EXIT.
